000100*----------------------------------------------------------------         
000200*  FDPAYCTL.CBL                                                           
000300*----------------------------------------------------------------         
000400*  Record layout for the one-record run-parameter file.  Carries          
000500*  the processing date the whole run treats as "today" when it            
000600*  edits card expiry -- this job never reads the system clock.            
000700*----------------------------------------------------------------         
000800*  AUTHOR.        R. K. OSTRANDER.                                        
000900*  DATE-WRITTEN.  05/14/87.                                               
001000*----------------------------------------------------------------         
001100*  CHANGE LOG                                                             
001200*    05/14/87  RKO  ORIGINAL LAYOUT -- CTL-RUN-DATE PIC 9(6),             
001300*                    MM-DD-YY.                                            
001400*    09/22/98  TAB  Y2K -- EXPANDED CTL-RUN-DATE TO PIC 9(8),             
001500*                    CCYY-MM-DD, TO MATCH FDPAYREQ.CBL EXPIRY             
001600*                    YEAR WIDTH.  SEE CR-1183.                            
001700*----------------------------------------------------------------         
001800    FD  PAYMENT-CONTROL-FILE                                              
001900        LABEL RECORDS ARE STANDARD.                                       
002000                                                                          
002100    01  PAY-CONTROL-RECORD.                                               
002200        05  CTL-RUN-DATE              PIC 9(08).                          
002300        05  FILLER                    PIC X(72).                          
