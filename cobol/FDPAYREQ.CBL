000100*----------------------------------------------------------------         
000200*  FDPAYREQ.CBL                                                           
000300*----------------------------------------------------------------         
000400*  Record layout for the incoming card-authorization request              
000500*  file.  Fixed 80-byte record, one request per line, card                
000600*  number and CVV space-padded on the right by the sender.                
000700*----------------------------------------------------------------         
000800*  AUTHOR.        R. K. OSTRANDER.                                        
000900*  DATE-WRITTEN.  05/14/87.                                               
001000*----------------------------------------------------------------         
001100*  CHANGE LOG                                                             
001200*    05/14/87  RKO  ORIGINAL LAYOUT -- 2-DIGIT EXPIRY YEAR, NO            
001300*                    IDEMPOTENCY KEY (SINGLE-SUBMIT ONLY).                
001400*    09/22/98  TAB  Y2K -- EXPANDED REQ-EXPIRY-YEAR FROM PIC 9(2)         
001500*                    TO PIC 9(4).  SEE CR-1183.                           
001600*    04/06/99  TAB  ADDED REQ-IDEMPOTENCY-KEY SO A RESUBMITTED            
001700*                    REQUEST CAN BE ANSWERED FROM THE PRIOR RUN'S         
001800*                    RESULT INSTEAD OF GOING TO THE BANK AGAIN.           
001900*                    SEE CR-1244 / PLIDEMP.CBL.                           
002000*    03/02/09  DPK  ADDED CURRENCY-IS-ACCEPTED 88 -- THIS JOB             
002100*                    ONLY SETTLES USD, GBP, AND EUR.  7600-EDIT-          
002200*                    CURRENCY IN PLVALID.CBL WAS ACCEPTING ANY            
002300*                    3-LETTER CODE.  PR00447.                             
002400*----------------------------------------------------------------         
002500    FD  PAYMENT-REQUEST-FILE                                              
002600        LABEL RECORDS ARE STANDARD.                                       
002700                                                                          
002800    01  PAY-REQUEST-RECORD.                                               
002900        05  REQ-CARD-NUMBER           PIC X(19).                          
003000        05  REQ-EXPIRY-MONTH          PIC 9(02).                          
003100        05  REQ-EXPIRY-YEAR           PIC 9(04).                          
003200        05  REQ-CURRENCY              PIC X(03).                          
003300            88  CURRENCY-IS-ACCEPTED  VALUE "USD", "GBP", "EUR".          
003400        05  REQ-AMOUNT                PIC 9(09).                          
003500        05  REQ-CVV                   PIC X(04).                          
003600        05  REQ-IDEMPOTENCY-KEY       PIC X(36).                          
003700        05  FILLER                    PIC X(03).                          
003800                                                                          
