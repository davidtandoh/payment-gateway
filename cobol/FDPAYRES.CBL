000100*----------------------------------------------------------------         
000200*  FDPAYRES.CBL                                                           
000300*----------------------------------------------------------------         
000400*  Record layout for the authorization result file.  One record           
000500*  written per request read (REJECTED requests included), same            
000600*  order as the input.  RES-ERROR-TEXT carries the first edit             
000700*  message only -- see PLVALID.CBL for the full edit list.                
000800*----------------------------------------------------------------         
000900*  AUTHOR.        R. K. OSTRANDER.                                        
001000*  DATE-WRITTEN.  05/14/87.                                               
001100*----------------------------------------------------------------         
001200*  CHANGE LOG                                                             
001300*    05/14/87  RKO  ORIGINAL LAYOUT -- 2-DIGIT EXPIRY YEAR.               
001400*    09/22/98  TAB  Y2K -- EXPANDED RES-EXPIRY-YEAR FROM PIC 9(2)         
001500*                    TO PIC 9(4).  SEE CR-1183.                           
001600*    04/06/99  TAB  ADDED RES-IDEMPOTENT-HIT SO THE PAYMENTS DESK         
001700*                    CAN TELL A REPLAYED RESULT FROM A FRESH ONE          
001800*                    ON THE PRINTED REGISTER.  SEE CR-1244.               
001900*----------------------------------------------------------------         
002000    FD  PAYMENT-RESULT-FILE                                               
002100        LABEL RECORDS ARE STANDARD.                                       
002200                                                                          
002300    01  PAY-RESULT-RECORD.                                                
002400        05  RES-PAYMENT-ID            PIC X(36).                          
002500        05  RES-STATUS                PIC X(10).                          
002600        05  RES-CARD-LAST-FOUR        PIC X(04).                          
002700        05  RES-EXPIRY-MONTH          PIC 9(02).                          
002800        05  RES-EXPIRY-YEAR           PIC 9(04).                          
002900        05  RES-CURRENCY              PIC X(03).                          
003000        05  RES-AMOUNT                PIC 9(09).                          
003100        05  RES-ERROR-TEXT            PIC X(80).                          
003200        05  RES-IDEMPOTENT-HIT        PIC X(01).                          
003300        05  FILLER                    PIC X(01).                          
