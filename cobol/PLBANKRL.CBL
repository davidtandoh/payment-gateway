000100*----------------------------------------------------------------         
000200*  PLBANKRL.CBL                                                           
000300*----------------------------------------------------------------         
000400*  Stand-in "bank" authorization rule.  This shop has never had a         
000500*  live line to the card networks for its batch reconciliation            
000600*  jobs, so the decision is made deterministically from the               
000700*  request itself -- an amount that is an exact multiple of one           
000800*  dollar and even cents is treated as a network test transaction         
000900*  and declined, and a CVV beginning with zero is treated the             
001000*  same way.  Every other validated request is authorized.  Only          
001100*  reached from 2300-EDIT-AND-AUTHORIZE-REQUEST after the request         
001200*  has passed every edit in PLVALID.CBL / PLEXPDT.CBL.                    
001300*----------------------------------------------------------------         
001400*  AUTHOR.        R. K. OSTRANDER.                                        
001500*  DATE-WRITTEN.  05/14/87.                                               
001600*----------------------------------------------------------------         
001700*  CHANGE LOG                                                             
001800*    05/14/87  RKO  ORIGINAL COPYBOOK.                                    
001900*----------------------------------------------------------------         
002000 9000-APPLY-AUTHORIZATION-RULE.                                           
002100     MOVE "A"                     TO WK-BANK-DECISION.                    
002200     DIVIDE REQ-AMOUNT BY 100                                             
002300         GIVING WK-AMOUNT-QUOTIENT                                        
002400         REMAINDER WK-AMOUNT-REMAINDER.                                   
002500     IF WK-AMOUNT-REMAINDER = ZERO                                        
002600         MOVE "D"                 TO WK-BANK-DECISION                     
002700     END-IF.                                                              
002800     IF REQ-CVV (1:1) = "0"                                               
002900         MOVE "D"                 TO WK-BANK-DECISION                     
003000     END-IF.                                                              
003100 9000-EXIT.                                                               
003200     EXIT.                                                                
