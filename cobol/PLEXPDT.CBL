000100*----------------------------------------------------------------         
000200*  PLEXPDT.CBL                                                            
000300*----------------------------------------------------------------         
000400*  "Expiry not in the past" edit.  Only meaningful once the month         
000500*  and year have each already passed their own edit -- called             
000600*  from 7000-VALIDATE-PAYMENT-REQUEST after 7200 and 7300, and            
000700*  tests WK-MONTH-VALID-FLAG / WK-YEAR-VALID-FLAG rather than             
000800*  re-testing the raw fields.  Compares the last calendar day of          
000900*  the expiry month/year against the run date carried on the              
001000*  control record (WK-RUN-DATE) -- this job has no system clock           
001100*  of its own.                                                            
001200*----------------------------------------------------------------         
001300*  AUTHOR.        R. K. OSTRANDER.                                        
001400*  DATE-WRITTEN.  05/14/87.                                               
001500*----------------------------------------------------------------         
001600*  CHANGE LOG                                                             
001700*    05/14/87  RKO  ORIGINAL EDIT -- COMPARED EXPIRY DIRECTLY TO          
001800*                    TODAY, NO LEAP-YEAR TEST (2-DIGIT YEAR ERA).         
001900*    09/22/98  TAB  Y2K -- REWRITTEN TO BUILD THE LAST CALENDAR           
002000*                    DAY OF THE EXPIRY MONTH AND ADDED THE LEAP           
002100*                    YEAR TEST BELOW, SINCE THE 4-DIGIT YEAR              
002200*                    RANGE NOW CROSSES CENTURY BOUNDARIES.                
002300*                    CR-1183.                                             
002400*    03/02/09  DPK  CORRECTED THE EXPIRED-CARD ERROR TEXT TO              
002500*                    READ "Card has expired" -- THE DOWNSTREAM            
002600*                    REGISTER MATCHES ON THE EXACT WORDING.               
002700*                    PR00447.                                             
002800*----------------------------------------------------------------         
002900 7550-CHECK-EXPIRY-NOT-PAST.                                              
003000     IF EXPIRY-MONTH-OK AND EXPIRY-YEAR-OK                                
003100         MOVE REQ-EXPIRY-YEAR     TO WK-EXP-CCYY                          
003200         MOVE REQ-EXPIRY-MONTH    TO WK-EXP-MM                            
003300         PERFORM 7551-DETERMINE-LEAP-YEAR                                 
003400             THRU 7551-EXIT                                               
003500         MOVE GDTV-DAYS-IN-MONTH-OCC (REQ-EXPIRY-MONTH)                   
003600                                  TO WK-EXPIRY-DAYS-IN-MONTH              
003700         IF REQ-EXPIRY-MONTH = 2 AND IS-LEAP-YEAR                         
003800             MOVE 29              TO WK-EXPIRY-DAYS-IN-MONTH              
003900         END-IF                                                           
004000         MOVE WK-EXPIRY-DAYS-IN-MONTH                                     
004100                                  TO WK-EXP-DD                            
004200         IF WK-EXPIRY-LAST-DAY-DATE < WK-RUN-DATE                         
004300             MOVE "Card has expired"                                      
004400                                  TO WK-CANDIDATE-ERROR-TEXT              
004500             PERFORM 7900-RECORD-VALIDATION-ERROR                         
004600                 THRU 7900-EXIT                                           
004700         END-IF                                                           
004800     END-IF.                                                              
004900 7550-EXIT.                                                               
005000     EXIT.                                                                
005100*----------------------------------------------------------------         
005200*    GREGORIAN LEAP YEAR TEST BY REMAINDER -- DIVISIBLE BY 4,             
005300*    EXCEPT CENTURY YEARS, WHICH MUST ALSO DIVIDE BY 400.                 
005400*----------------------------------------------------------------         
005500 7551-DETERMINE-LEAP-YEAR.                                                
005600     MOVE "N"                     TO WK-IS-LEAP-YEAR-FLAG.                
005700     DIVIDE WK-EXP-CCYY BY 4                                              
005800         GIVING WK-LEAP-DUMMY-QUOTIENT                                    
005900         REMAINDER WK-LEAP-REMAINDER-4.                                   
006000     IF WK-LEAP-REMAINDER-4 = ZERO                                        
006100         DIVIDE WK-EXP-CCYY BY 100                                        
006200             GIVING WK-LEAP-DUMMY-QUOTIENT                                
006300             REMAINDER WK-LEAP-REMAINDER-100                              
006400         IF WK-LEAP-REMAINDER-100 NOT = ZERO                              
006500             MOVE "Y"             TO WK-IS-LEAP-YEAR-FLAG                 
006600         ELSE                                                             
006700             DIVIDE WK-EXP-CCYY BY 400                                    
006800                 GIVING WK-LEAP-DUMMY-QUOTIENT                            
006900                 REMAINDER WK-LEAP-REMAINDER-400                          
007000             IF WK-LEAP-REMAINDER-400 = ZERO                              
007100                 MOVE "Y"         TO WK-IS-LEAP-YEAR-FLAG                 
007200             END-IF                                                       
007300         END-IF                                                           
007400     END-IF.                                                              
007500 7551-EXIT.                                                               
007600     EXIT.                                                                
007700                                                                          
