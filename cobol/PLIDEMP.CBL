000100*----------------------------------------------------------------         
000200*  PLIDEMP.CBL                                                            
000300*----------------------------------------------------------------         
000400*  Idempotency-key lookup and the two in-memory "store" writers           
000500*  that stand in for a payments database.  A blank idempotency            
000600*  key never matches anything -- CR-1244 treats an unkeyed                
000700*  request as always single-submit, same as the pre-1999 traffic          
000800*  this job used to see exclusively.                                      
000900*----------------------------------------------------------------         
001000*  AUTHOR.        T. A. BRANNIGAN.                                        
001100*  DATE-WRITTEN.  04/06/99.                                               
001200*----------------------------------------------------------------         
001300*  CHANGE LOG                                                             
001400*    04/06/99  TAB  ORIGINAL COPYBOOK.  CR-1244.                          
001500*    11/30/01  TAB  8110-SEARCH-IDEM-ENTRY NOW SAVES THE MATCHING         
001600*                    INDEX AS SOON AS IT IS FOUND INSTEAD OF              
001700*                    RELYING ON THE PERFORM VARYING INDEX AFTER           
001800*                    LOOP EXIT -- THAT VALUE HAD ALREADY STEPPED          
001900*                    PAST THE MATCH.  PR00318.                            
002000*----------------------------------------------------------------         
002100 8100-LOOKUP-IDEMPOTENCY-ENTRY.                                           
002200     MOVE "N"                     TO WK-FOUND-IDEM-FLAG.                  
002300     IF REQ-IDEMPOTENCY-KEY NOT = SPACES                                  
002400         PERFORM 8110-SEARCH-IDEM-ENTRY                                   
002500             THRU 8110-EXIT                                               
002600             VARYING IDEM-IX FROM 1 BY 1                                  
002700             UNTIL IDEM-IX > WK-IDEM-ENTRY-COUNT                          
002800             OR FOUND-IDEMPOTENCY-ENTRY                                   
002900     END-IF.                                                              
003000 8100-EXIT.                                                               
003100     EXIT.                                                                
003200 8110-SEARCH-IDEM-ENTRY.                                                  
003300     IF IDEM-KEY (IDEM-IX) = REQ-IDEMPOTENCY-KEY                          
003400         MOVE "Y"                 TO WK-FOUND-IDEM-FLAG                   
003500         SET WK-FOUND-IDEM-IX     TO IDEM-IX                              
003600     END-IF.                                                              
003700 8110-EXIT.                                                               
003800     EXIT.                                                                
003900*----------------------------------------------------------------         
004000*    STORE THE RESULT UNDER THE IDEMPOTENCY KEY -- ONLY CALLED            
004100*    FOR A REQUEST THAT PASSED EDIT AND CARRIED A KEY.                    
004200*----------------------------------------------------------------         
004300 8200-STORE-IDEMPOTENCY-ENTRY.                                            
004400     ADD 1                        TO WK-IDEM-ENTRY-COUNT.                 
004500     SET IDEM-IX                  TO WK-IDEM-ENTRY-COUNT.                 
004600     MOVE REQ-IDEMPOTENCY-KEY     TO IDEM-KEY (IDEM-IX).                  
004700     MOVE RES-STATUS              TO IDEM-RES-STATUS (IDEM-IX).           
004800     MOVE RES-CARD-LAST-FOUR      TO                                      
004900                        IDEM-RES-CARD-LAST-FOUR (IDEM-IX).                
005000     MOVE RES-EXPIRY-MONTH        TO                                      
005100                        IDEM-RES-EXPIRY-MONTH (IDEM-IX).                  
005200     MOVE RES-EXPIRY-YEAR         TO                                      
005300                        IDEM-RES-EXPIRY-YEAR (IDEM-IX).                   
005400     MOVE RES-CURRENCY            TO IDEM-RES-CURRENCY (IDEM-IX).         
005500     MOVE RES-AMOUNT              TO IDEM-RES-AMOUNT (IDEM-IX).           
005600     MOVE RES-ERROR-TEXT          TO                                      
005700                        IDEM-RES-ERROR-TEXT (IDEM-IX).                    
005800     MOVE RES-PAYMENT-ID          TO                                      
005900                        IDEM-RES-PAYMENT-ID (IDEM-IX).                    
006000 8200-EXIT.                                                               
006100     EXIT.                                                                
006200*----------------------------------------------------------------         
006300*    STORE THE BUILT PAYMENT -- ONLY CALLED FOR A NEWLY MINTED,           
006400*    NON-REJECTED PAYMENT-ID.                                             
006500*----------------------------------------------------------------         
006600 8300-STORE-PAYMENT-RECORD.                                               
006700     ADD 1                        TO WK-PAY-ENTRY-COUNT.                  
006800     SET PAY-IX                   TO WK-PAY-ENTRY-COUNT.                  
006900     MOVE RES-PAYMENT-ID          TO PST-PAYMENT-ID (PAY-IX).             
007000     MOVE RES-STATUS              TO PST-STATUS (PAY-IX).                 
007100     MOVE RES-CARD-LAST-FOUR      TO                                      
007200                        PST-CARD-LAST-FOUR (PAY-IX).                      
007300     MOVE RES-EXPIRY-MONTH        TO PST-EXPIRY-MONTH (PAY-IX).           
007400     MOVE RES-EXPIRY-YEAR         TO PST-EXPIRY-YEAR (PAY-IX).            
007500     MOVE RES-CURRENCY            TO PST-CURRENCY (PAY-IX).               
007600     MOVE RES-AMOUNT              TO PST-AMOUNT (PAY-IX).                 
007700 8300-EXIT.                                                               
007800     EXIT.                                                                
