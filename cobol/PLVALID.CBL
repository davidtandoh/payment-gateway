000100*----------------------------------------------------------------         
000200*  PLVALID.CBL                                                            
000300*----------------------------------------------------------------         
000400*  Field-level edits for one incoming payment request.  Every             
000500*  field's required test runs first and, on failure, skips the            
000600*  rest of that field's own edit (ELSE for the numeric fields,            
000700*  GO TO ...-EXIT for card number and CVV) -- same as the old             
000800*  voucher edits skipped amount-range checks on a blank amount            
000900*  field.  Where a field has more than one format/range test              
001000*  (card number, CVV) those remaining tests stay independent of           
001100*  EACH OTHER once the required test has passed.                          
001200*  PLEXPDT.CBL is PERFORMed separately after this paragraph range         
001300*  since it depends on both WK-MONTH-VALID-FLAG and                       
001400*  WK-YEAR-VALID-FLAG being set first.                                    
001500*----------------------------------------------------------------         
001600*  AUTHOR.        R. K. OSTRANDER.                                        
001700*  DATE-WRITTEN.  05/14/87.                                               
001800*----------------------------------------------------------------         
001900*  CHANGE LOG                                                             
002000*    05/14/87  RKO  ORIGINAL EDITS (CARD, EXPIRY, AMOUNT ONLY --          
002100*                    NO CURRENCY OR CVV, PRE-DATES THOSE FIELDS).         
002200*    09/22/98  TAB  Y2K -- EXPIRY YEAR RANGE WIDENED, SEE                 
002300*                    7300-EDIT-EXPIRY-YEAR.  CR-1183.                     
002400*    04/06/99  TAB  ADDED 7600-EDIT-CURRENCY AND                          
002500*                    7700-EDIT-CVV FOR CR-1244 SANITIZATION WORK.         
002600*                    ADDED WK-CANDIDATE-ERROR-TEXT "FIRST ERROR           
002700*                    WINS" PATTERN, PR00251.                              
002800*    03/02/09  DPK  7600-EDIT-CURRENCY WAS ACCEPTING ANY 3-LETTER         
002900*                    CODE -- NOW TESTS CURRENCY-IS-ACCEPTED (SEE          
003000*                    FDPAYREQ.CBL) SO ONLY USD, GBP, AND EUR PASS.        
003100*                    PR00447.                                             
003200*    03/16/09  DPK  7100-EDIT-CARD-NUMBER AND 7700-EDIT-CVV WERE          
003300*                    RUNNING THE LENGTH AND DIGIT TESTS EVEN AFTER        
003400*                    THE REQUIRED TEST HAD ALREADY FAILED, DOUBLE-        
003500*                    REPORTING ON A BLANK FIELD -- BOTH NOW GATED         
003600*                    LIKE THE MONTH/YEAR/CURRENCY EDITS.  ALSO            
003700*                    REWORKED 7650-EDIT-AMOUNT: A SPACE-FILLED            
003800*                    AMOUNT NOW FAILS THE REQUIRED TEST AND A             
003900*                    ZERO AMOUNT NOW FAILS THE GREATER-THAN-ZERO          
004000*                    TEST, WHERE BEFORE ZERO WAS TREATED AS               
004100*                    MISSING AND THE GREATER-THAN-ZERO MESSAGE            
004200*                    COULD NEVER FIRE.  PR00453.                          
004300*----------------------------------------------------------------         
004400 7000-VALIDATE-PAYMENT-REQUEST.                                           
004500     MOVE ZERO                    TO WK-ERROR-COUNT.                      
004600     MOVE SPACES                  TO WK-FIRST-ERROR-TEXT.                 
004700     PERFORM 7100-EDIT-CARD-NUMBER                                        
004800         THRU 7100-EXIT.                                                  
004900     PERFORM 7200-EDIT-EXPIRY-MONTH                                       
005000         THRU 7200-EXIT.                                                  
005100     PERFORM 7300-EDIT-EXPIRY-YEAR                                        
005200         THRU 7300-EXIT.                                                  
005300     PERFORM 7550-CHECK-EXPIRY-NOT-PAST                                   
005400         THRU 7550-EXIT.                                                  
005500     PERFORM 7600-EDIT-CURRENCY                                           
005600         THRU 7600-EXIT.                                                  
005700     PERFORM 7650-EDIT-AMOUNT                                             
005800         THRU 7650-EXIT.                                                  
005900     PERFORM 7700-EDIT-CVV                                                
006000         THRU 7700-EXIT.                                                  
006100 7000-EXIT.                                                               
006200     EXIT.                                                                
006300*----------------------------------------------------------------         
006400*    CARD NUMBER -- REQUIRED, 14-19 CHARACTERS, DIGITS ONLY.  A           
006500*    BLANK CARD NUMBER SKIPS STRAIGHT TO 7100-EXIT SO THE LENGTH          
006600*    AND DIGIT TESTS BELOW NEVER RUN AGAINST NOTHING; ONCE THE            
006700*    CARD NUMBER IS KNOWN TO BE PRESENT THOSE TWO TESTS ARE               
006800*    INDEPENDENT OF EACH OTHER AND MAY BOTH FIRE.  PR00453.               
006900*----------------------------------------------------------------         
007000 7100-EDIT-CARD-NUMBER.                                                   
007100     IF WK-CARD-SIG-LEN = ZERO                                            
007200         MOVE "Card number is required"                                   
007300                                  TO WK-CANDIDATE-ERROR-TEXT              
007400         PERFORM 7900-RECORD-VALIDATION-ERROR                             
007500             THRU 7900-EXIT                                               
007600         GO TO 7100-EXIT                                                  
007700     END-IF.                                                              
007800     IF WK-CARD-SIG-LEN < 14 OR WK-CARD-SIG-LEN > 19                      
007900         MOVE "Card number must be between 14 and 19 characters"          
008000                                  TO WK-CANDIDATE-ERROR-TEXT              
008100         PERFORM 7900-RECORD-VALIDATION-ERROR                             
008200             THRU 7900-EXIT                                               
008300     END-IF.                                                              
008400     MOVE "Y"                     TO WK-ALL-DIGITS-FLAG.                  
008500     PERFORM 7110-CHECK-CARD-DIGIT                                        
008600         THRU 7110-EXIT                                                   
008700         VARYING WK-IX FROM 1 BY 1                                        
008800         UNTIL WK-IX > WK-CARD-SIG-LEN.                                   
008900     IF NOT ALL-DIGITS-OK                                                 
009000         MOVE "Card number must contain only digits"                      
009100                                  TO WK-CANDIDATE-ERROR-TEXT              
009200         PERFORM 7900-RECORD-VALIDATION-ERROR                             
009300             THRU 7900-EXIT                                               
009400     END-IF.                                                              
009500 7100-EXIT.                                                               
009600     EXIT.                                                                
009700 7110-CHECK-CARD-DIGIT.                                                   
009800     IF WK-CARD-TRIMMED (WK-IX:1) NOT NUMERIC                             
009900         MOVE "N"                 TO WK-ALL-DIGITS-FLAG                   
010000     END-IF.                                                              
010100 7110-EXIT.                                                               
010200     EXIT.                                                                
010300*----------------------------------------------------------------         
010400*    EXPIRY MONTH -- REQUIRED, 1-12.  ZERO IS "NOT SUPPLIED" ON           
010500*    THIS UNSIGNED FIELD, SO THE RANGE TEST IS SKIPPED ONCE THE           
010600*    REQUIRED TEST HAS ALREADY FAILED.                                    
010700*----------------------------------------------------------------         
010800 7200-EDIT-EXPIRY-MONTH.                                                  
010900     MOVE "N"                     TO WK-MONTH-VALID-FLAG.                 
011000     IF REQ-EXPIRY-MONTH = ZERO                                           
011100         MOVE "Expiry month is required"                                  
011200                                  TO WK-CANDIDATE-ERROR-TEXT              
011300         PERFORM 7900-RECORD-VALIDATION-ERROR                             
011400             THRU 7900-EXIT                                               
011500     ELSE                                                                 
011600         IF REQ-EXPIRY-MONTH < 1 OR REQ-EXPIRY-MONTH > 12                 
011700             MOVE "Expiry month must be between 1 and 12"                 
011800                                  TO WK-CANDIDATE-ERROR-TEXT              
011900             PERFORM 7900-RECORD-VALIDATION-ERROR                         
012000                 THRU 7900-EXIT                                           
012100         ELSE                                                             
012200             MOVE "Y"             TO WK-MONTH-VALID-FLAG                  
012300         END-IF                                                           
012400     END-IF.                                                              
012500 7200-EXIT.                                                               
012600     EXIT.                                                                
012700*----------------------------------------------------------------         
012800*    EXPIRY YEAR -- REQUIRED, 1-9999.  SAME ZERO-IS-ABSENT                
012900*    TREATMENT AS THE MONTH FIELD ABOVE.                                  
013000*----------------------------------------------------------------         
013100 7300-EDIT-EXPIRY-YEAR.                                                   
013200     MOVE "N"                     TO WK-YEAR-VALID-FLAG.                  
013300     IF REQ-EXPIRY-YEAR = ZERO                                            
013400         MOVE "Expiry year is required"                                   
013500                                  TO WK-CANDIDATE-ERROR-TEXT              
013600         PERFORM 7900-RECORD-VALIDATION-ERROR                             
013700             THRU 7900-EXIT                                               
013800     ELSE                                                                 
013900         IF REQ-EXPIRY-YEAR < 1 OR REQ-EXPIRY-YEAR > 9999                 
014000             MOVE "Expiry year must be between 1 and 9999"                
014100                                  TO WK-CANDIDATE-ERROR-TEXT              
014200             PERFORM 7900-RECORD-VALIDATION-ERROR                         
014300                 THRU 7900-EXIT                                           
014400         ELSE                                                             
014500             MOVE "Y"             TO WK-YEAR-VALID-FLAG                   
014600         END-IF                                                           
014700     END-IF.                                                              
014800 7300-EXIT.                                                               
014900     EXIT.                                                                
015000*----------------------------------------------------------------         
015100*    CURRENCY -- REQUIRED, MUST BE ONE OF THE THREE CURRENCIES            
015200*    THIS JOB SETTLES.  INDEPENDENT TESTS.                                
015300*----------------------------------------------------------------         
015400 7600-EDIT-CURRENCY.                                                      
015500     IF REQ-CURRENCY = SPACES                                             
015600         MOVE "Currency is required"                                      
015700                                  TO WK-CANDIDATE-ERROR-TEXT              
015800         PERFORM 7900-RECORD-VALIDATION-ERROR                             
015900             THRU 7900-EXIT                                               
016000     ELSE                                                                 
016100         IF NOT CURRENCY-IS-ACCEPTED                                      
016200             MOVE "Currency must be one of: USD, GBP, EUR"                
016300                                  TO WK-CANDIDATE-ERROR-TEXT              
016400             PERFORM 7900-RECORD-VALIDATION-ERROR                         
016500                 THRU 7900-EXIT                                           
016600         END-IF                                                           
016700     END-IF.                                                              
016800 7600-EXIT.                                                               
016900     EXIT.                                                                
017000*----------------------------------------------------------------         
017100*    AMOUNT -- REQUIRED, GREATER THAN ZERO.  A SPACE-FILLED               
017200*    AMOUNT (THE EXTRACT NEVER PUNCHED THE FIELD) FAILS NUMERIC           
017300*    AND IS TREATED AS MISSING; A NUMERIC BUT ZERO AMOUNT IS A            
017400*    SUPPLIED VALUE THAT FAILS THE GREATER-THAN-ZERO TEST, NOT            
017500*    THE REQUIRED TEST -- PR00453.                                        
017600*----------------------------------------------------------------         
017700 7650-EDIT-AMOUNT.                                                        
017800     IF REQ-AMOUNT NOT NUMERIC                                            
017900         MOVE "Amount is required"                                        
018000                                  TO WK-CANDIDATE-ERROR-TEXT              
018100         PERFORM 7900-RECORD-VALIDATION-ERROR                             
018200             THRU 7900-EXIT                                               
018300     ELSE                                                                 
018400         IF REQ-AMOUNT NOT > ZERO                                         
018500             MOVE "Amount must be greater than zero"                      
018600                                  TO WK-CANDIDATE-ERROR-TEXT              
018700             PERFORM 7900-RECORD-VALIDATION-ERROR                         
018800                 THRU 7900-EXIT                                           
018900         END-IF                                                           
019000     END-IF.                                                              
019100 7650-EXIT.                                                               
019200     EXIT.                                                                
019300*----------------------------------------------------------------         
019400*    CVV -- REQUIRED, 3-4 DIGITS.  A BLANK CVV SKIPS STRAIGHT TO          
019500*    7700-EXIT SO THE LENGTH AND DIGIT TESTS BELOW NEVER RUN              
019600*    AGAINST NOTHING, SAME AS THE CARD NUMBER EDIT ABOVE; ONCE            
019700*    PRESENT THOSE TWO TESTS ARE INDEPENDENT OF EACH OTHER.               
019800*    PR00453.                                                             
019900*----------------------------------------------------------------         
020000 7700-EDIT-CVV.                                                           
020100     IF WK-CVV-SIG-LEN = ZERO                                             
020200         MOVE "CVV is required"                                           
020300                                  TO WK-CANDIDATE-ERROR-TEXT              
020400         PERFORM 7900-RECORD-VALIDATION-ERROR                             
020500             THRU 7900-EXIT                                               
020600         GO TO 7700-EXIT                                                  
020700     END-IF.                                                              
020800     IF WK-CVV-SIG-LEN < 3 OR WK-CVV-SIG-LEN > 4                          
020900         MOVE "CVV must be 3 or 4 characters"                             
021000                                  TO WK-CANDIDATE-ERROR-TEXT              
021100         PERFORM 7900-RECORD-VALIDATION-ERROR                             
021200             THRU 7900-EXIT                                               
021300     END-IF.                                                              
021400     MOVE "Y"                     TO WK-ALL-DIGITS-FLAG.                  
021500     PERFORM 7710-CHECK-CVV-DIGIT                                         
021600         THRU 7710-EXIT                                                   
021700         VARYING WK-IX FROM 1 BY 1                                        
021800         UNTIL WK-IX > WK-CVV-SIG-LEN.                                    
021900     IF NOT ALL-DIGITS-OK                                                 
022000         MOVE "CVV must contain only digits"                              
022100                                  TO WK-CANDIDATE-ERROR-TEXT              
022200         PERFORM 7900-RECORD-VALIDATION-ERROR                             
022300             THRU 7900-EXIT                                               
022400     END-IF.                                                              
022500 7700-EXIT.                                                               
022600     EXIT.                                                                
022700 7710-CHECK-CVV-DIGIT.                                                    
022800     IF WK-CVV-TRIMMED (WK-IX:1) NOT NUMERIC                              
022900         MOVE "N"                 TO WK-ALL-DIGITS-FLAG                   
023000     END-IF.                                                              
023100 7710-EXIT.                                                               
023200     EXIT.                                                                
023300*----------------------------------------------------------------         
023400*    SHARED "FIRST ERROR WINS" RECORDER -- PR00251.                       
023500*----------------------------------------------------------------         
023600 7900-RECORD-VALIDATION-ERROR.                                            
023700     IF WK-ERROR-COUNT = ZERO                                             
023800         MOVE WK-CANDIDATE-ERROR-TEXT                                     
023900                                  TO WK-FIRST-ERROR-TEXT                  
024000     END-IF.                                                              
024100     ADD 1                        TO WK-ERROR-COUNT.                      
024200 7900-EXIT.                                                               
024300     EXIT.                                                                
024400                                                                          
