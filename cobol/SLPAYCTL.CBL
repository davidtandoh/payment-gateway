000100*----------------------------------------------------------------         
000200*  SLPAYCTL.CBL                                                           
000300*----------------------------------------------------------------         
000400*  FILE-CONTROL entry for the one-record run-parameter file that          
000500*  carries the processing date for this run.  Modeled on the              
000600*  shop's old control-file convention (see the retired                    
000700*  control-file-maintenance program) but simplified here into a           
000800*  single parameter card read once at start of run, not a                 
000900*  maintained master.                                                     
001000*----------------------------------------------------------------         
001100*  AUTHOR.        R. K. OSTRANDER.                                        
001200*  DATE-WRITTEN.  05/14/87.                                               
001300*----------------------------------------------------------------         
001400*  CHANGE LOG                                                             
001500*    05/14/87  RKO  ORIGINAL COPYBOOK.                                    
001600*    09/22/98  TAB  Y2K -- CONTROL RECORD DATE FIELD EXPANDED,            
001700*                    SEE FDPAYCTL.CBL.  NO CHANGE NEEDED HERE.            
001800*----------------------------------------------------------------         
001900    SELECT PAYMENT-CONTROL-FILE                                           
002000        ASSIGN TO PAYCTLIN                                                
002100        ORGANIZATION IS LINE SEQUENTIAL                                   
002200        FILE STATUS IS WK-PAYCTL-FILE-STATUS.                             
