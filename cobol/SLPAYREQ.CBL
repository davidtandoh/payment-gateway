000100*----------------------------------------------------------------         
000200*  SLPAYREQ.CBL                                                           
000300*----------------------------------------------------------------         
000400*  FILE-CONTROL entry for the incoming card-authorization request         
000500*  file.  One fixed record per request, presented to the run in           
000600*  arrival order -- no key, no reordering, straight sequential            
000700*  read to end of file.                                                   
000800*----------------------------------------------------------------         
000900*  AUTHOR.        R. K. OSTRANDER.                                        
001000*  DATE-WRITTEN.  05/14/87.                                               
001100*----------------------------------------------------------------         
001200*  CHANGE LOG                                                             
001300*    05/14/87  RKO  ORIGINAL COPYBOOK.                                    
001400*    11/03/98  TAB  Y2K REVIEW -- NO DATE-KEYED ACCESS ON THIS            
001500*                    SELECT.  LEFT AS-IS.                                 
001600*----------------------------------------------------------------         
001700    SELECT PAYMENT-REQUEST-FILE                                           
001800        ASSIGN TO PAYREQIN                                                
001900        ORGANIZATION IS LINE SEQUENTIAL                                   
002000        FILE STATUS IS WK-PAYREQ-FILE-STATUS.                             
