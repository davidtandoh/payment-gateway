000100*----------------------------------------------------------------         
000200*  SLPAYRES.CBL                                                           
000300*----------------------------------------------------------------         
000400*  FILE-CONTROL entry for the authorization result file.  One             
000500*  fixed record is written for every request read, REJECTED               
000600*  records included, in the same order as the input.                      
000700*----------------------------------------------------------------         
000800*  AUTHOR.        R. K. OSTRANDER.                                        
000900*  DATE-WRITTEN.  05/14/87.                                               
001000*----------------------------------------------------------------         
001100*  CHANGE LOG                                                             
001200*    05/14/87  RKO  ORIGINAL COPYBOOK.                                    
001300*----------------------------------------------------------------         
001400    SELECT PAYMENT-RESULT-FILE                                            
001500        ASSIGN TO PAYRESUT                                                
001600        ORGANIZATION IS LINE SEQUENTIAL                                   
001700        FILE STATUS IS WK-PAYRES-FILE-STATUS.                             
