000100*----------------------------------------------------------------         
000200*  PAYMENT-AUTHORIZATION-BATCH                                            
000300*----------------------------------------------------------------         
000400*  Reads one card-authorization request per line from                     
000500*  PAYMENT-REQUEST-FILE, edits it, checks it against the run's            
000600*  idempotency store, applies the stand-in authorization rule in          
000700*  PLBANKRL.CBL, and writes one result per request read (in               
000800*  arrival order, REJECTED requests included) to                          
000900*  PAYMENT-RESULT-FILE.  Ends with a one-line totals DISPLAY.             
001000*  This job does not talk to any card network, ledger, or                 
001100*  external system -- see PLBANKRL.CBL for the decision rule it           
001200*  uses in place of one.                                                  
001300*----------------------------------------------------------------         
001400 IDENTIFICATION DIVISION.                                                 
001500 PROGRAM-ID.    PAYMENT-AUTHORIZATION-BATCH.                              
001600 AUTHOR.        R. K. OSTRANDER.                                          
001700 INSTALLATION.  GREAT LAKES DATA SERVICES.                                
001800 DATE-WRITTEN.  05/14/87.                                                 
001900 DATE-COMPILED.                                                           
002000 SECURITY.      COMPANY CONFIDENTIAL -- ACCOUNTING SYSTEMS GROUP.         
002100*----------------------------------------------------------------         
002200*    CHANGE LOG                                                           
002300*----------------------------------------------------------------         
002400*    05/14/87  RKO  ORIGINAL PROGRAM.  SINGLE-SUBMIT REQUESTS             
002500*                    ONLY, 2-DIGIT EXPIRY YEAR, NO IDEMPOTENCY.           
002600*    11/02/87  RKO  ADDED WK-REJECTED-CT TO THE TOTALS LINE --            
002700*                    OPERATIONS COULDN'T TELL A BAD BATCH FROM A          
002800*                    QUIET NIGHT.  PR00074.                               
002900*    03/09/91  RKO  CORRECTED 7100-EDIT-CARD-NUMBER MINIMUM               
003000*                    LENGTH FROM 13 TO 14 PER CARD SERVICES               
003100*                    MEMO 91-06.                                          
003200*    06/22/94  DPK  PAY-CONTROL-RECORD RUN DATE NOW READ ONCE AT          
003300*                    1100-READ-CONTROL-RECORD INSTEAD OF BEING            
003400*                    PROMPTED FOR AT THE CONSOLE -- THIS JOB RUNS         
003500*                    UNATTENDED OVERNIGHT NOW.  PR00119.                  
003600*    11/03/98  TAB  Y2K REVIEW OF THIS PROGRAM.  SEE FDPAYREQ.CBL         
003700*                    AND FDPAYRES.CBL FOR THE RECORD LAYOUT               
003800*                    CHANGES.  CR-1183.                                   
003900*    09/22/98  TAB  EXPANDED REQ-EXPIRY-YEAR AND RES-EXPIRY-YEAR          
004000*                    HANDLING FOR THE 4-DIGIT YEAR, REWROTE               
004100*                    7550-CHECK-EXPIRY-NOT-PAST IN PLEXPDT.CBL TO         
004200*                    BUILD THE LAST DAY OF MONTH INSTEAD OF A             
004300*                    STRAIGHT COMPARE.  CR-1183.                          
004400*    04/06/99  TAB  ADDED REQ-IDEMPOTENCY-KEY HANDLING --                 
004500*                    2300-EDIT-AND-AUTHORIZE-REQUEST NOW CHECKS           
004600*                    PLIDEMP.CBL BEFORE RUNNING PLVALID.CBL, AND          
004700*                    A HIT SHORT-CIRCUITS STRAIGHT TO THE PRIOR           
004800*                    RESULT.  CR-1244.                                    
004900*    04/06/99  TAB  ADDED REQ-CVV AND REQ-CURRENCY EDITS TO               
005000*                    PLVALID.CBL, ADDED PLBANKRL.CBL STAND-IN             
005100*                    AUTHORIZATION RULE.  CR-1244.                        
005200*    07/19/99  TAB  "FIRST ERROR WINS" RECORDING CENTRALIZED IN           
005300*                    7900-RECORD-VALIDATION-ERROR.  PR00251.              
005400*    11/30/01  TAB  FIXED 8110-SEARCH-IDEM-ENTRY INDEX BUG -- SEE         
005500*                    PLIDEMP.CBL.  PR00318.                               
005600*    02/14/03  DPK  CARD NUMBER AND CVV NOW TRIMMED OF LEADING            
005700*                    AND TRAILING SPACES BEFORE EDIT, TO MATCH            
005800*                    HOW THE UPSTREAM EXTRACT PADS THEM.  PR00366.        
005900*    08/05/07  DPK  PAYMENT-ID NOW BUILT FROM THE CONTROL RECORD          
006000*                    RUN DATE PLUS A SEQUENCE NUMBER INSTEAD OF           
006100*                    THE OLD 6-DIGIT VOUCHER-STYLE NUMBER --              
006200*                    NEEDED 36 BYTES TO MATCH THE DOWNSTREAM              
006300*                    LEDGER FEED.  PR00412.                               
006400*    03/02/09  DPK  PLVALID.CBL, PLEXPDT.CBL, PLBANKRL.CBL, AND           
006500*                    PLIDEMP.CBL WERE NEVER COPIED IN -- ADDED            
006600*                    THE FOUR COPY STATEMENTS AT THE END OF THE           
006700*                    PROCEDURE DIVISION.  WITHOUT THEM THE EDIT,          
006800*                    EXPIRY, AUTHORIZATION, AND STORE PARAGRAPHS          
006900*                    DID NOT EXIST IN THE PROGRAM AT ALL.                 
007000*                    PR00447.                                             
007100*----------------------------------------------------------------         
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800                                                                          
007900     COPY "SLPAYREQ.CBL".                                                 
008000     COPY "SLPAYRES.CBL".                                                 
008100     COPY "SLPAYCTL.CBL".                                                 
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500                                                                          
008600     COPY "FDPAYREQ.CBL".                                                 
008700     COPY "FDPAYRES.CBL".                                                 
008800     COPY "FDPAYCTL.CBL".                                                 
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100                                                                          
009200     COPY "wspaywrk.cbl".                                                 
009300     COPY "wspaytab.cbl".                                                 
009400     COPY "wspaydt.cbl".                                                  
009500                                                                          
009600 PROCEDURE DIVISION.                                                      
009700                                                                          
009800 0000-MAIN-CONTROL.                                                       
009900     PERFORM 1000-INITIALIZATION                                          
010000         THRU 1000-EXIT.                                                  
010100     PERFORM 2000-PROCESS-ONE-REQUEST                                     
010200         THRU 2000-EXIT                                                   
010300         UNTIL END-OF-REQUEST-FILE.                                       
010400     PERFORM 3000-DISPLAY-RUN-TOTALS                                      
010500         THRU 3000-EXIT.                                                  
010600     PERFORM 9900-TERMINATION                                             
010700         THRU 9900-EXIT.                                                  
010800     STOP RUN.                                                            
010900*----------------------------------------------------------------         
011000 1000-INITIALIZATION.                                                     
011100     MOVE ZERO                    TO WK-RECORDS-READ-CT                   
011200                                     WK-AUTHORIZED-CT                     
011300                                     WK-DECLINED-CT                       
011400                                     WK-REJECTED-CT                       
011500                                     WK-IDEMPOTENT-HIT-CT                 
011600                                     WK-LAST-PAYMENT-SEQUENCE.            
011700     MOVE "N"                     TO WK-END-OF-REQUEST-FILE.              
011800     OPEN INPUT PAYMENT-CONTROL-FILE.                                     
011900     PERFORM 1100-READ-CONTROL-RECORD                                     
012000         THRU 1100-EXIT.                                                  
012100     CLOSE PAYMENT-CONTROL-FILE.                                          
012200     OPEN INPUT PAYMENT-REQUEST-FILE.                                     
012300     OPEN OUTPUT PAYMENT-RESULT-FILE.                                     
012400     PERFORM 2100-READ-NEXT-REQUEST                                       
012500         THRU 2100-EXIT.                                                  
012600 1000-EXIT.                                                               
012700     EXIT.                                                                
012800 1100-READ-CONTROL-RECORD.                                                
012900     READ PAYMENT-CONTROL-FILE                                            
013000         AT END                                                           
013100             MOVE ZERO            TO WK-RUN-DATE                          
013200     END-READ.                                                            
013300     IF WK-PAYCTL-FILE-STATUS = "00"                                      
013400         MOVE CTL-RUN-DATE        TO WK-RUN-DATE                          
013500     END-IF.                                                              
013600     MOVE WK-RUN-DATE              TO WK-ID-DATE.                         
013700 1100-EXIT.                                                               
013800     EXIT.                                                                
013900*----------------------------------------------------------------         
014000*    ONE REQUEST, START TO FINISH -- EDIT, IDEMPOTENCY, DECISION,         
014100*    RESULT RECORD, NEXT READ.                                            
014200*----------------------------------------------------------------         
014300 2000-PROCESS-ONE-REQUEST.                                                
014400     ADD 1                        TO WK-RECORDS-READ-CT.                  
014500     PERFORM 2200-SANITIZE-REQUEST-FIELDS                                 
014600         THRU 2200-EXIT.                                                  
014700     PERFORM 2300-EDIT-AND-AUTHORIZE-REQUEST                              
014800         THRU 2300-EXIT.                                                  
014900     PERFORM 2500-WRITE-RESULT-RECORD                                     
015000         THRU 2500-EXIT.                                                  
015100     PERFORM 2100-READ-NEXT-REQUEST                                       
015200         THRU 2100-EXIT.                                                  
015300 2000-EXIT.                                                               
015400     EXIT.                                                                
015500 2100-READ-NEXT-REQUEST.                                                  
015600     READ PAYMENT-REQUEST-FILE                                            
015700         AT END                                                           
015800             MOVE "Y"             TO WK-END-OF-REQUEST-FILE               
015900     END-READ.                                                            
016000 2100-EXIT.                                                               
016100     EXIT.                                                                
016200*----------------------------------------------------------------         
016300*    SANITIZE -- TRIM LEADING/TRAILING SPACES FROM CARD NUMBER            
016400*    AND CVV ONLY.  NO OTHER FIELD IS TOUCHED.  PR00366.                  
016500*----------------------------------------------------------------         
016600 2200-SANITIZE-REQUEST-FIELDS.                                            
016700     MOVE SPACES                  TO WK-CARD-TRIMMED.                     
016800     MOVE ZERO                    TO WK-CARD-SIG-LEN.                     
016900     MOVE SPACES                  TO WK-CVV-TRIMMED.                      
017000     MOVE ZERO                    TO WK-CVV-SIG-LEN.                      
017100     PERFORM 2210-TRIM-CARD-NUMBER                                        
017200         THRU 2210-EXIT.                                                  
017300     PERFORM 2220-TRIM-CVV                                                
017400         THRU 2220-EXIT.                                                  
017500 2200-EXIT.                                                               
017600     EXIT.                                                                
017700 2210-TRIM-CARD-NUMBER.                                                   
017800     MOVE ZERO                    TO WK-FIRST-POS WK-LAST-POS.            
017900     PERFORM 2211-FIND-CARD-FIRST-POS                                     
018000         THRU 2211-EXIT                                                   
018100         VARYING WK-IX FROM 1 BY 1                                        
018200         UNTIL WK-IX > 19 OR WK-FIRST-POS > ZERO.                         
018300     IF WK-FIRST-POS > ZERO                                               
018400         PERFORM 2212-FIND-CARD-LAST-POS                                  
018500             THRU 2212-EXIT                                               
018600             VARYING WK-IX FROM 19 BY -1                                  
018700             UNTIL WK-IX < 1 OR WK-LAST-POS > ZERO                        
018800         COMPUTE WK-CARD-SIG-LEN =                                        
018900             WK-LAST-POS - WK-FIRST-POS + 1                               
019000         MOVE REQ-CARD-NUMBER (WK-FIRST-POS:WK-CARD-SIG-LEN)              
019100                                  TO WK-CARD-TRIMMED                      
019200     END-IF.                                                              
019300 2210-EXIT.                                                               
019400     EXIT.                                                                
019500 2211-FIND-CARD-FIRST-POS.                                                
019600     IF REQ-CARD-NUMBER (WK-IX:1) NOT = SPACE                             
019700         MOVE WK-IX               TO WK-FIRST-POS                         
019800     END-IF.                                                              
019900 2211-EXIT.                                                               
020000     EXIT.                                                                
020100 2212-FIND-CARD-LAST-POS.                                                 
020200     IF REQ-CARD-NUMBER (WK-IX:1) NOT = SPACE                             
020300         MOVE WK-IX               TO WK-LAST-POS                          
020400     END-IF.                                                              
020500 2212-EXIT.                                                               
020600     EXIT.                                                                
020700 2220-TRIM-CVV.                                                           
020800     MOVE ZERO                    TO WK-FIRST-POS WK-LAST-POS.            
020900     PERFORM 2221-FIND-CVV-FIRST-POS                                      
021000         THRU 2221-EXIT                                                   
021100         VARYING WK-IX FROM 1 BY 1                                        
021200         UNTIL WK-IX > 4 OR WK-FIRST-POS > ZERO.                          
021300     IF WK-FIRST-POS > ZERO                                               
021400         PERFORM 2222-FIND-CVV-LAST-POS                                   
021500             THRU 2222-EXIT                                               
021600             VARYING WK-IX FROM 4 BY -1                                   
021700             UNTIL WK-IX < 1 OR WK-LAST-POS > ZERO                        
021800         COMPUTE WK-CVV-SIG-LEN =                                         
021900             WK-LAST-POS - WK-FIRST-POS + 1                               
022000         MOVE REQ-CVV (WK-FIRST-POS:WK-CVV-SIG-LEN)                       
022100                                  TO WK-CVV-TRIMMED                       
022200     END-IF.                                                              
022300 2220-EXIT.                                                               
022400     EXIT.                                                                
022500 2221-FIND-CVV-FIRST-POS.                                                 
022600     IF REQ-CVV (WK-IX:1) NOT = SPACE                                     
022700         MOVE WK-IX               TO WK-FIRST-POS                         
022800     END-IF.                                                              
022900 2221-EXIT.                                                               
023000     EXIT.                                                                
023100 2222-FIND-CVV-LAST-POS.                                                  
023200     IF REQ-CVV (WK-IX:1) NOT = SPACE                                     
023300         MOVE WK-IX               TO WK-LAST-POS                          
023400     END-IF.                                                              
023500 2222-EXIT.                                                               
023600     EXIT.                                                                
023700*----------------------------------------------------------------         
023800*    IDEMPOTENCY FIRST, THEN EDIT, THEN THE AUTHORIZATION RULE.           
023900*    A HIT ON THE IDEMPOTENCY STORE SHORT-CIRCUITS STRAIGHT TO            
024000*    THE PRIOR RESULT WITHOUT RE-EDITING OR RE-DECIDING.  CR-1244.        
024100*----------------------------------------------------------------         
024200 2300-EDIT-AND-AUTHORIZE-REQUEST.                                         
024300     MOVE SPACES                  TO PAY-RESULT-RECORD.                   
024400     PERFORM 8100-LOOKUP-IDEMPOTENCY-ENTRY                                
024500         THRU 8100-EXIT.                                                  
024600     IF FOUND-IDEMPOTENCY-ENTRY                                           
024700         PERFORM 2350-COPY-IDEMPOTENT-RESULT                              
024800             THRU 2350-EXIT                                               
024900         GO TO 2300-EXIT                                                  
025000     END-IF.                                                              
025100     PERFORM 7000-VALIDATE-PAYMENT-REQUEST                                
025200         THRU 7000-EXIT.                                                  
025300     IF WK-ERROR-COUNT > ZERO                                             
025400         PERFORM 2360-BUILD-REJECTED-RESULT                               
025500             THRU 2360-EXIT                                               
025600         GO TO 2300-EXIT                                                  
025700     END-IF.                                                              
025800     PERFORM 9000-APPLY-AUTHORIZATION-RULE                                
025900         THRU 9000-EXIT.                                                  
026000     PERFORM 2400-BUILD-AUTHORIZED-RESULT                                 
026100         THRU 2400-EXIT.                                                  
026200     PERFORM 8300-STORE-PAYMENT-RECORD                                    
026300         THRU 8300-EXIT.                                                  
026400     IF REQ-IDEMPOTENCY-KEY NOT = SPACES                                  
026500         PERFORM 8200-STORE-IDEMPOTENCY-ENTRY                             
026600             THRU 8200-EXIT                                               
026700     END-IF.                                                              
026800 2300-EXIT.                                                               
026900     EXIT.                                                                
027000 2350-COPY-IDEMPOTENT-RESULT.                                             
027100     MOVE IDEM-RES-PAYMENT-ID (WK-FOUND-IDEM-IX)                          
027200                                  TO RES-PAYMENT-ID.                      
027300     MOVE IDEM-RES-STATUS (WK-FOUND-IDEM-IX)                              
027400                                  TO RES-STATUS.                          
027500     MOVE IDEM-RES-CARD-LAST-FOUR (WK-FOUND-IDEM-IX)                      
027600                                  TO RES-CARD-LAST-FOUR.                  
027700     MOVE IDEM-RES-EXPIRY-MONTH (WK-FOUND-IDEM-IX)                        
027800                                  TO RES-EXPIRY-MONTH.                    
027900     MOVE IDEM-RES-EXPIRY-YEAR (WK-FOUND-IDEM-IX)                         
028000                                  TO RES-EXPIRY-YEAR.                     
028100     MOVE IDEM-RES-CURRENCY (WK-FOUND-IDEM-IX)                            
028200                                  TO RES-CURRENCY.                        
028300     MOVE IDEM-RES-AMOUNT (WK-FOUND-IDEM-IX)                              
028400                                  TO RES-AMOUNT.                          
028500     MOVE IDEM-RES-ERROR-TEXT (WK-FOUND-IDEM-IX)                          
028600                                  TO RES-ERROR-TEXT.                      
028700     MOVE "Y"                     TO RES-IDEMPOTENT-HIT.                  
028800     ADD 1                        TO WK-IDEMPOTENT-HIT-CT.                
028900     IF RES-STATUS = "AUTHORIZED"                                         
029000         ADD 1                    TO WK-AUTHORIZED-CT                     
029100     ELSE                                                                 
029200         IF RES-STATUS = "DECLINED"                                       
029300             ADD 1                TO WK-DECLINED-CT                       
029400         ELSE                                                             
029500             ADD 1                TO WK-REJECTED-CT                       
029600         END-IF                                                           
029700     END-IF.                                                              
029800 2350-EXIT.                                                               
029900     EXIT.                                                                
030000 2360-BUILD-REJECTED-RESULT.                                              
030100     MOVE SPACES                  TO RES-PAYMENT-ID.                      
030200     MOVE "REJECTED"              TO RES-STATUS.                          
030300     PERFORM 2450-MASK-CARD-NUMBER                                        
030400         THRU 2450-EXIT.                                                  
030500     MOVE REQ-EXPIRY-MONTH        TO RES-EXPIRY-MONTH.                    
030600     MOVE REQ-EXPIRY-YEAR         TO RES-EXPIRY-YEAR.                     
030700     MOVE REQ-CURRENCY            TO RES-CURRENCY.                        
030800     MOVE REQ-AMOUNT              TO RES-AMOUNT.                          
030900     MOVE WK-FIRST-ERROR-TEXT     TO RES-ERROR-TEXT.                      
031000     MOVE "N"                     TO RES-IDEMPOTENT-HIT.                  
031100     ADD 1                        TO WK-REJECTED-CT.                      
031200 2360-EXIT.                                                               
031300     EXIT.                                                                
031400*----------------------------------------------------------------         
031500*    AUTHORIZED OR DECLINED -- REQUEST PASSED EDIT.  PAYMENT-ID           
031600*    IS MINTED HERE REGARDLESS OF THE BANK DECISION -- ONLY A             
031700*    REJECTED REQUEST GOES OUT WITHOUT ONE.                               
031800*----------------------------------------------------------------         
031900 2400-BUILD-AUTHORIZED-RESULT.                                            
032000     PERFORM 2410-BUILD-PAYMENT-ID                                        
032100         THRU 2410-EXIT.                                                  
032200     IF BANK-AUTHORIZED                                                   
032300         MOVE "AUTHORIZED"        TO RES-STATUS                           
032400         ADD 1                    TO WK-AUTHORIZED-CT                     
032500     ELSE                                                                 
032600         MOVE "DECLINED"          TO RES-STATUS                           
032700         ADD 1                    TO WK-DECLINED-CT                       
032800     END-IF.                                                              
032900     PERFORM 2450-MASK-CARD-NUMBER                                        
033000         THRU 2450-EXIT.                                                  
033100     MOVE REQ-EXPIRY-MONTH        TO RES-EXPIRY-MONTH.                    
033200     MOVE REQ-EXPIRY-YEAR         TO RES-EXPIRY-YEAR.                     
033300     MOVE REQ-CURRENCY            TO RES-CURRENCY.                        
033400     MOVE REQ-AMOUNT              TO RES-AMOUNT.                          
033500     MOVE SPACES                  TO RES-ERROR-TEXT.                      
033600     MOVE "N"                     TO RES-IDEMPOTENT-HIT.                  
033700 2400-EXIT.                                                               
033800     EXIT.                                                                
033900 2410-BUILD-PAYMENT-ID.                                                   
034000     ADD 1                        TO WK-LAST-PAYMENT-SEQUENCE.            
034100     MOVE WK-LAST-PAYMENT-SEQUENCE                                        
034200                                  TO WK-ID-SEQUENCE.                      
034300     MOVE WK-PAYMENT-ID           TO RES-PAYMENT-ID.                      
034400 2410-EXIT.                                                               
034500     EXIT.                                                                
034600*----------------------------------------------------------------         
034700*    LAST FOUR OF THE TRIMMED CARD NUMBER -- A REJECTED REQUEST           
034800*    WITH FEWER THAN 4 SIGNIFICANT DIGITS MASKS WHAT IT HAS.              
034900*----------------------------------------------------------------         
035000 2450-MASK-CARD-NUMBER.                                                   
035100     MOVE SPACES                  TO RES-CARD-LAST-FOUR.                  
035200     IF WK-CARD-SIG-LEN >= 4                                              
035300         MOVE WK-CARD-TRIMMED (WK-CARD-SIG-LEN - 3:4)                     
035400                                  TO RES-CARD-LAST-FOUR                   
035500     ELSE                                                                 
035600         IF WK-CARD-SIG-LEN > ZERO                                        
035700             MOVE WK-CARD-TRIMMED (1:WK-CARD-SIG-LEN)                     
035800                                  TO RES-CARD-LAST-FOUR                   
035900         END-IF                                                           
036000     END-IF.                                                              
036100 2450-EXIT.                                                               
036200     EXIT.                                                                
036300 2500-WRITE-RESULT-RECORD.                                                
036400     WRITE PAY-RESULT-RECORD.                                             
036500 2500-EXIT.                                                               
036600     EXIT.                                                                
036700*----------------------------------------------------------------         
036800 3000-DISPLAY-RUN-TOTALS.                                                 
036900     MOVE WK-RECORDS-READ-CT      TO WK-RECORDS-READ-EDIT.                
037000     MOVE WK-AUTHORIZED-CT        TO WK-AUTHORIZED-EDIT.                  
037100     MOVE WK-DECLINED-CT          TO WK-DECLINED-EDIT.                    
037200     MOVE WK-REJECTED-CT          TO WK-REJECTED-EDIT.                    
037300     MOVE WK-IDEMPOTENT-HIT-CT    TO WK-IDEMPOTENT-HIT-EDIT.              
037400     DISPLAY "PAYMENT-AUTHORIZATION-BATCH TOTALS -- READ: "               
037500         WK-RECORDS-READ-EDIT                                             
037600         "  AUTHORIZED: " WK-AUTHORIZED-EDIT                              
037700         "  DECLINED: " WK-DECLINED-EDIT                                  
037800         "  REJECTED: " WK-REJECTED-EDIT                                  
037900         "  IDEMPOTENT HITS: " WK-IDEMPOTENT-HIT-EDIT.                    
038000 3000-EXIT.                                                               
038100     EXIT.                                                                
038200*----------------------------------------------------------------         
038300 9900-TERMINATION.                                                        
038400     CLOSE PAYMENT-REQUEST-FILE                                           
038500           PAYMENT-RESULT-FILE.                                           
038600 9900-EXIT.                                                               
038700     EXIT.                                                                
038800*----------------------------------------------------------------         
038900*    SHARED PROCEDURE FRAGMENTS -- EDIT, EXPIRY, AUTHORIZATION            
039000*    RULE, AND IDEMPOTENCY/PAYMENT STORE PARAGRAPHS ALL COPY IN           
039100*    HERE, THE SAME AS THE SHOP HAS ALWAYS TRAILED A DRIVER               
039200*    PROGRAM WITH ITS SHARED PL- FRAGMENTS.                               
039300*----------------------------------------------------------------         
039400     COPY "PLVALID.CBL".                                                  
039500     COPY "PLEXPDT.CBL".                                                  
039600     COPY "PLBANKRL.CBL".                                                 
039700     COPY "PLIDEMP.CBL".                                                  
