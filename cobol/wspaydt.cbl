000100*                                                                         
000200*  wspaydt.cbl                                                            
000300*                                                                         
000400*  Date work areas for the expiry edit.  Values received from the         
000500*  control record (WK-RUN-DATE) and values built internally for           
000600*  the "last day of expiry month" calculation used by PLEXPDT.CBL         
000700*  -- modeled on the shop's old GDTV- date-copybook convention.           
000800*  No calendar routine is CALLed; the days-in-month table below           
000900*  and the leap-year remainder test in PLEXPDT.CBL do the whole           
001000*  job the way the shop has always done it.                               
001100*                                                                         
001200*  AUTHOR.        R. K. OSTRANDER.                                        
001300*  DATE-WRITTEN.  05/14/87.                                               
001400*                                                                         
001500*  CHANGE LOG                                                             
001600*    05/14/87  RKO  ORIGINAL COPYBOOK.                                    
001700*    09/22/98  TAB  Y2K -- WK-RUN-DATE AND WK-EXPIRY-LAST-DAY-DATE        
001800*                    EXPANDED TO 4-DIGIT YEARS.  SEE CR-1183.             
001900*                                                                         
002000    01  GDTV-DAYS-IN-MONTH-VALUES.                                        
002100        05  FILLER                    PIC 9(02) VALUE 31.                 
002200        05  FILLER                    PIC 9(02) VALUE 28.                 
002300        05  FILLER                    PIC 9(02) VALUE 31.                 
002400        05  FILLER                    PIC 9(02) VALUE 30.                 
002500        05  FILLER                    PIC 9(02) VALUE 31.                 
002600        05  FILLER                    PIC 9(02) VALUE 30.                 
002700        05  FILLER                    PIC 9(02) VALUE 31.                 
002800        05  FILLER                    PIC 9(02) VALUE 31.                 
002900        05  FILLER                    PIC 9(02) VALUE 30.                 
003000        05  FILLER                    PIC 9(02) VALUE 31.                 
003100        05  FILLER                    PIC 9(02) VALUE 30.                 
003200        05  FILLER                    PIC 9(02) VALUE 31.                 
003300    01  GDTV-DAYS-IN-MONTH-TABLE REDEFINES                                
003400                        GDTV-DAYS-IN-MONTH-VALUES.                        
003500        05  GDTV-DAYS-IN-MONTH-OCC OCCURS 12 TIMES                        
003600                                    PIC 9(02).                            
003700                                                                          
003800    01  WK-RUN-DATE                   PIC 9(08).                          
003900    01  WK-RUN-DATE-BROKEN REDEFINES WK-RUN-DATE.                         
004000        05  WK-RUN-CCYY               PIC 9(04).                          
004100        05  WK-RUN-MM                 PIC 9(02).                          
004200        05  WK-RUN-DD                 PIC 9(02).                          
004300                                                                          
004400    01  WK-EXPIRY-LAST-DAY-PARTS.                                         
004500        05  WK-EXP-CCYY               PIC 9(04).                          
004600        05  WK-EXP-MM                 PIC 9(02).                          
004700        05  WK-EXP-DD                 PIC 9(02).                          
004800    01  WK-EXPIRY-LAST-DAY-DATE REDEFINES                                 
004900                        WK-EXPIRY-LAST-DAY-PARTS                          
005000                                  PIC 9(08).                              
005100                                                                          
005200    77  WK-EXPIRY-DAYS-IN-MONTH       PIC 9(02).                          
005300    77  WK-LEAP-REMAINDER-4           PIC 9(02) COMP.                     
005400    77  WK-LEAP-REMAINDER-100         PIC 9(02) COMP.                     
005500    77  WK-LEAP-REMAINDER-400         PIC 9(03) COMP.                     
005600    77  WK-LEAP-DUMMY-QUOTIENT        PIC 9(07) COMP.                     
005700                                                                          
005800    01  WK-IS-LEAP-YEAR-FLAG          PIC X(01).                          
005900        88  IS-LEAP-YEAR                       VALUE "Y".                 
