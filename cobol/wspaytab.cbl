000100*                                                                         
000200*  wspaytab.cbl                                                           
000300*                                                                         
000400*  In-memory idempotency store and payment store for the run.             
000500*  Both tables live in WORKING-STORAGE only -- there is no master         
000600*  file behind either one; they exist only to answer duplicate            
000700*  submissions and to hold the authorized/declined records built          
000800*  during this run.  Sized generously since a single run's                
000900*  request volume has never approached the old voucher file's             
001000*  table sizes.                                                           
001100*                                                                         
001200*  AUTHOR.        R. K. OSTRANDER.                                        
001300*  DATE-WRITTEN.  05/14/87.                                               
001400*                                                                         
001500*  CHANGE LOG                                                             
001600*    05/14/87  RKO  ORIGINAL COPYBOOK (PAYMENT-STORE-TABLE ONLY,          
001700*                    NO IDEMPOTENCY TABLE -- SINGLE SUBMIT ERA).          
001800*    04/06/99  TAB  ADDED IDEM-STORE-TABLE FOR CR-1244.                   
001900*                                                                         
002000    01  IDEM-STORE-TABLE.                                                 
002100        05  IDEM-ENTRY OCCURS 5000 TIMES                                  
002200                        INDEXED BY IDEM-IX.                               
002300            10  IDEM-KEY                 PIC X(36).                       
002400            10  IDEM-RESULT.                                              
002500                15  IDEM-RES-STATUS          PIC X(10).                   
002600                15  IDEM-RES-CARD-LAST-FOUR  PIC X(04).                   
002700                15  IDEM-RES-EXPIRY-MONTH    PIC 9(02).                   
002800                15  IDEM-RES-EXPIRY-YEAR     PIC 9(04).                   
002900                15  IDEM-RES-CURRENCY        PIC X(03).                   
003000                15  IDEM-RES-AMOUNT          PIC 9(09).                   
003100                15  IDEM-RES-ERROR-TEXT      PIC X(80).                   
003200                15  IDEM-RES-PAYMENT-ID      PIC X(36).                   
003300                15  FILLER                   PIC X(01).                   
003400    77  WK-IDEM-ENTRY-COUNT           PIC S9(4) COMP VALUE ZERO.          
003500                                                                          
003600    01  PAYMENT-STORE-TABLE.                                              
003700        05  PAY-STORE-ENTRY OCCURS 5000 TIMES                             
003800                            INDEXED BY PAY-IX.                            
003900            10  PST-PAYMENT-ID            PIC X(36).                      
004000            10  PST-STATUS                PIC X(10).                      
004100            10  PST-CARD-LAST-FOUR        PIC X(04).                      
004200            10  PST-EXPIRY-MONTH          PIC 9(02).                      
004300            10  PST-EXPIRY-YEAR           PIC 9(04).                      
004400            10  PST-CURRENCY              PIC X(03).                      
004500            10  PST-AMOUNT                PIC 9(09).                      
004600            10  FILLER                    PIC X(01).                      
004700    77  WK-PAY-ENTRY-COUNT            PIC S9(4) COMP VALUE ZERO.          
