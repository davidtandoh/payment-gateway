000100*                                                                         
000200*  wspaywrk.cbl                                                           
000300*                                                                         
000400*  WORKING-STORAGE used by payment-authorization-batch to run the         
000500*  edit/idempotency/authorization pass over one request at a              
000600*  time -- file status bytes, sanitized work copies of the card           
000700*  number and CVV, the running edit-error accumulator, the bank           
000800*  decision switch and the run-totals counters.                           
000900*                                                                         
001000*  AUTHOR.        R. K. OSTRANDER.                                        
001100*  DATE-WRITTEN.  05/14/87.                                               
001200*                                                                         
001300*  CHANGE LOG                                                             
001400*    05/14/87  RKO  ORIGINAL COPYBOOK.                                    
001500*    04/06/99  TAB  ADDED WK-FOUND-IDEM-FLAG / WK-FOUND-IDEM-IX           
001600*                    FOR THE IDEMPOTENCY LOOKUP, AND THE HIT              
001700*                    COUNTER, FOR CR-1244.                                
001800*    07/19/99  TAB  ADDED WK-CANDIDATE-ERROR-TEXT SO EVERY EDIT           
001900*                    PARAGRAPH SHARES ONE "FIRST ERROR WINS"              
002000*                    ROUTINE INSTEAD OF EACH TESTING ITS OWN              
002100*                    COPY OF WK-FIRST-ERROR-TEXT.  PR00251.               
002200*                                                                         
002300    77  WK-PAYREQ-FILE-STATUS         PIC X(02).                          
002400    77  WK-PAYRES-FILE-STATUS         PIC X(02).                          
002500    77  WK-PAYCTL-FILE-STATUS         PIC X(02).                          
002600                                                                          
002700    01  WK-END-OF-REQUEST-FILE        PIC X(01) VALUE "N".                
002800        88  END-OF-REQUEST-FILE                 VALUE "Y".                
002900                                                                          
003000*   ----  sanitized (trimmed) work copies of card number and CVV          
003100    77  WK-CARD-TRIMMED               PIC X(19).                          
003200    77  WK-CARD-SIG-LEN               PIC S9(4) COMP.                     
003300    77  WK-CVV-TRIMMED                PIC X(04).                          
003400    77  WK-CVV-SIG-LEN                PIC S9(4) COMP.                     
003500                                                                          
003600*   ----  general-purpose scan subscripts, shared by the trim and         
003700*   ----  edit loops since none of them run concurrently                  
003800    77  WK-IX                         PIC S9(4) COMP.                     
003900    77  WK-FIRST-POS                  PIC S9(4) COMP.                     
004000    77  WK-LAST-POS                   PIC S9(4) COMP.                     
004100                                                                          
004200    01  WK-ALL-DIGITS-FLAG            PIC X(01).                          
004300        88  ALL-DIGITS-OK                       VALUE "Y".                
004400                                                                          
004500    01  WK-MONTH-VALID-FLAG           PIC X(01).                          
004600        88  EXPIRY-MONTH-OK                     VALUE "Y".                
004700                                                                          
004800    01  WK-YEAR-VALID-FLAG            PIC X(01).                          
004900        88  EXPIRY-YEAR-OK                      VALUE "Y".                
005000                                                                          
005100*   ----  edit-error accumulation for the current request                 
005200    77  WK-ERROR-COUNT                PIC S9(4) COMP.                     
005300    77  WK-FIRST-ERROR-TEXT           PIC X(80).                          
005400    77  WK-CANDIDATE-ERROR-TEXT       PIC X(80).                          
005500                                                                          
005600*   ----  authorization-rule decision                                     
005700    01  WK-BANK-DECISION              PIC X(01).                          
005800        88  BANK-AUTHORIZED                     VALUE "A".                
005900        88  BANK-DECLINED                       VALUE "D".                
006000    77  WK-AMOUNT-QUOTIENT            PIC 9(07) COMP.                     
006100    77  WK-AMOUNT-REMAINDER           PIC 9(02) COMP.                     
006200                                                                          
006300*   ----  idempotency-store lookup result for the current request         
006400    01  WK-FOUND-IDEM-FLAG            PIC X(01).                          
006500        88  FOUND-IDEMPOTENCY-ENTRY             VALUE "Y".                
006600    77  WK-FOUND-IDEM-IX              PIC S9(4) COMP.                     
006700                                                                          
006800*   ----  new payment-id construction (sequential surrogate id)           
006900    01  WK-PAYMENT-ID-PARTS.                                              
007000        05  WK-ID-PREFIX              PIC X(05) VALUE "PYMT-".            
007100        05  WK-ID-DATE                PIC 9(08).                          
007200        05  WK-ID-DASH                PIC X(01) VALUE "-".                
007300        05  WK-ID-SEQUENCE            PIC 9(06).                          
007400        05  FILLER                    PIC X(16) VALUE SPACES.             
007500    01  WK-PAYMENT-ID REDEFINES WK-PAYMENT-ID-PARTS                       
007600                                  PIC X(36).                              
007700    77  WK-LAST-PAYMENT-SEQUENCE      PIC 9(06) COMP.                     
007800                                                                          
007900*   ----  run totals, accumulated to end of file                          
008000    77  WK-RECORDS-READ-CT            PIC 9(07) COMP.                     
008100    77  WK-AUTHORIZED-CT              PIC 9(07) COMP.                     
008200    77  WK-DECLINED-CT                PIC 9(07) COMP.                     
008300    77  WK-REJECTED-CT                PIC 9(07) COMP.                     
008400    77  WK-IDEMPOTENT-HIT-CT          PIC 9(07) COMP.                     
008500                                                                          
008600*   ----  edited totals for the end-of-run DISPLAY line                   
008700    77  WK-RECORDS-READ-EDIT          PIC ZZZZZZ9.                        
008800    77  WK-AUTHORIZED-EDIT            PIC ZZZZZZ9.                        
008900    77  WK-DECLINED-EDIT              PIC ZZZZZZ9.                        
009000    77  WK-REJECTED-EDIT              PIC ZZZZZZ9.                        
009100    77  WK-IDEMPOTENT-HIT-EDIT        PIC ZZZZZZ9.                        
